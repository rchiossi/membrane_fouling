000100*****************************************************************         
000200* MFDRIVR                                                       *         
000300* MEMBRANE FOULING TEST DATA REDUCTION - MULTI-RUN BATCH DRIVER *         
000400*                                                                *        
000500* READS A LIST OF SDI TEST RUN FILES (THE DRIVER LIST), RUNS    *         
000600* THE FOULING-INDEX CALCULATION ENGINE AGAINST EACH ONE IN      *         
000700* TURN, AND WRITES THE CONSOLIDATED RESULTS CSV USED BY THE     *         
000800* LAB REPORTING PACKAGE.  RUNS THAT CANNOT BE REDUCED (BAD      *         
000900* NUMERICS, SHORT SAMPLE SETS) ARE FLAGGED AND SKIPPED - THEY   *         
001000* DO NOT STOP THE REST OF THE BATCH.                            *         
001100*****************************************************************         
001200 IDENTIFICATION DIVISION.                                                 
001300 PROGRAM-ID.     MFDRIVR.                                                 
001400 AUTHOR.         R DELACRUZ.                                              
001500 INSTALLATION.   GREENFIELD WATER AUTHORITY - ENGR DATA PROC.             
001600 DATE-WRITTEN.   03/11/1986.                                              
001700 DATE-COMPILED.  03/11/1986.                                              
001800 SECURITY.       UNCLASSIFIED - INTERNAL LAB USE ONLY.                    
001900*                                                                         
002000*****************************************************************         
002100* CHANGE LOG                                                    *         
002200*****************************************************************         
002300* 03/11/86 RD  WR-0142  ORIGINAL CODING - SINGLE RUN TI/TF5/TF15 *        
002400*                       REDUCTION FOR SDI BENCH TESTING.        *         
002500* 09/04/86 RD  WR-0171  ADDED SDI5/SDI15 INDEX CALCULATION.     *         
002600* 04/22/88 TM  WR-0233  ADDED MULTI-RUN DRIVER LIST SO A FULL   *         
002700*                       RACK OF BENCH RUNS CAN BE REDUCED IN    *         
002800*                       ONE SUBMIT.                             *         
002900* 11/02/89 TM  WR-0255  ADDED MFI (MODIFIED FOULING INDEX)      *         
003000*                       REGRESSION OVER THE 5-15 MINUTE WINDOW  *         
003100*                       PER LAB PROCEDURE LP-104.               *         
003200* 06/18/91 JO  WR-0310  CONSOLIDATED RESULTS NOW WRITTEN TO A   *         
003300*                       SINGLE CSV FOR SPREADSHEET PICKUP       *         
003400*                       INSTEAD OF ONE REPORT PER RUN.          *         
003500* 02/14/94 JO  WR-0366  WIDENED SAMPLE TABLE TO 2000 ROWS FOR   *         
003600*                       THE NEW HIGH-RATE DATA LOGGER.          *         
003700* 08/09/94 JO  WR-0371  BAD-NUMERIC AND SHORT-RUN PROTECTION -  *         
003800*                       ERROR RUNS NO LONGER ABEND THE BATCH.   *         
003900* 01/06/99 SW  WR-0418  Y2K - RUN-DATE IS FREE TEXT FROM THE    *         
004000*                       INSTRUMENT AND WAS NEVER WINDOWED, NO   *         
004100*                       CENTURY LOGIC REQUIRED.  VERIFIED ONLY. *         
004200* 07/23/02 SW  WR-0452  MOVED NUMVAL PARSING TO A COMMON        *         
004300*                       DIGIT-SCAN PARAGRAPH - INTRINSIC        *         
004400*                       FUNCTIONS ARE NOT PERMITTED ON THIS     *         
004500*                       COMPILER REVISION.                      *         
004600* 05/15/06 CC  WR-0499  MINOR CLEANUP OF DRIVER LIST OPEN LOGIC.*         
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                                 
005300     UPSI-0 ON STATUS IS WS-TRACE-ON                                      
005400     UPSI-0 OFF STATUS IS WS-TRACE-OFF.                                   
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT DRV-FILE ASSIGN TO DRVLIST                                    
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WS-DRV-FS.                                        
006000*                                                                         
006100     SELECT RUN-FILE ASSIGN TO WS-RUN-FILE-NAME                           
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS WS-RUN-FS.                                        
006400*                                                                         
006500     SELECT RESULTS-FILE ASSIGN TO RESULTS                                
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-RES-FS.                                        
006800*                                                                         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  DRV-FILE                                                             
007200     RECORD CONTAINS 80 CHARACTERS                                        
007300     RECORDING MODE F.                                                    
007400 01  DRV-FILE-REC.                                                        
007500     05  DRV-FILE-NAME           PIC X(40).                               
007600     05  FILLER                  PIC X(40).                               
007700*                                                                         
007800 FD  RUN-FILE                                                             
007900     RECORD CONTAINS 120 CHARACTERS                                       
008000     RECORDING MODE V.                                                    
008100 01  RUN-FILE-REC.                                                        
008200     05  RUN-LINE-TEXT           PIC X(100).                              
008300     05  FILLER                  PIC X(20).                               
008400*                                                                         
008500 FD  RESULTS-FILE                                                         
008600     RECORD CONTAINS 200 CHARACTERS                                       
008700     RECORDING MODE V.                                                    
008800 01  RESULTS-FILE-REC.                                                    
008900     05  RESULTS-LINE-TEXT       PIC X(180).                              
009000     05  FILLER                  PIC X(20).                               
009100*                                                                         
009200 WORKING-STORAGE SECTION.                                                 
009300*                                                                         
009400*---------------------------------------------------------------*         
009500* FILE STATUS AND CONTROL SWITCHES                              *         
009600*---------------------------------------------------------------*         
009700 01  WS-FILE-STATUSES.                                                    
009800     05  WS-DRV-FS               PIC X(02) VALUE "00".                    
009900     05  WS-RUN-FS               PIC X(02) VALUE "00".                    
010000     05  WS-RES-FS               PIC X(02) VALUE "00".                    
010100     05  FILLER                  PIC X(10).                               
010200*                                                                         
010300 01  WS-PROGRAM-SWITCHES.                                                 
010400     05  WS-EOF-DRV-SW           PIC X(01) VALUE "N".                     
010500         88  WS-EOF-DRV                    VALUE "Y".                     
010600     05  WS-EOF-RUN-SW           PIC X(01) VALUE "N".                     
010700         88  WS-EOF-RUN                    VALUE "Y".                     
010800     05  WS-RUN-ERROR-SW         PIC X(01) VALUE "N".                     
010900         88  WS-RUN-ERROR                  VALUE "Y".                     
011000     05  WS-TRACE-ON             PIC X(01) VALUE "N".                     
011100     05  WS-TRACE-OFF            PIC X(01) VALUE "Y".                     
011200     05  FILLER                  PIC X(20).                               
011300*                                                                         
011400*---------------------------------------------------------------*         
011500* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMPUTATIONAL     *         
011600*---------------------------------------------------------------*         
011700 01  WS-COUNTERS.                                                         
011800     05  WS-DRV-COUNT            PIC 9(4) COMP VALUE ZERO.                
011900     05  WS-RESULT-COUNT         PIC 9(4) COMP VALUE ZERO.                
012000     05  WS-SAMPLE-COUNT         PIC 9(4) COMP VALUE ZERO.                
012100     05  WS-ERROR-COUNT          PIC 9(4) COMP VALUE ZERO.                
012200     05  WS-RUN-LINE-COUNT       PIC 9(4) COMP VALUE ZERO.                
012300     05  WS-SMP-IDX              PIC 9(4) COMP VALUE ZERO.                
012400     05  WS-RES-IDX              PIC 9(4) COMP VALUE ZERO.                
012500     05  WS-I5-INDEX             PIC 9(4) COMP VALUE ZERO.                
012600     05  WS-I15-INDEX            PIC 9(4) COMP VALUE ZERO.                
012700     05  FILLER                  PIC X(20).                               
012800*                                                                         
012900 01  WS-RUN-FILE-NAME            PIC X(40) VALUE SPACES.                  
013000*                                                                         
013100*---------------------------------------------------------------*         
013200* CURRENT RUN HEADER - ECHOED FIELDS FROM LINES 2-7 OF THE RUN  *         
013300* FILE.  WS-HDR-DATE-PARTS GIVES THE LAB PRINTOUT A COMPONENT   *         
013400* VIEW OF THE RUN DATE WITHOUT A SEPARATE DATE ROUTINE.         *         
013500*---------------------------------------------------------------*         
013600 01  WS-CURRENT-HEADER.                                                   
013700     05  WS-HDR-DATE             PIC X(10).                               
013800     05  WS-HDR-TIME             PIC X(08).                               
013900     05  WS-HDR-SDI-TEXT         PIC X(09).                               
014000     05  WS-HDR-SDI              PIC S9(3)V999                            
014100                                  SIGN LEADING SEPARATE.                  
014200     05  WS-HDR-TI-TEXT          PIC X(09).                               
014300     05  WS-HDR-TI               PIC S9(5)V999                            
014400                                  SIGN LEADING SEPARATE.                  
014500     05  WS-HDR-TF-TEXT          PIC X(09).                               
014600     05  WS-HDR-TF               PIC S9(5)V999                            
014700                                  SIGN LEADING SEPARATE.                  
014800     05  WS-HDR-STATUS           PIC X(10).                               
014900     05  FILLER                  PIC X(10).                               
015000*                                                                         
015100 01  WS-HDR-DATE-PARTS REDEFINES WS-CURRENT-HEADER.                       
015200     05  WS-HDR-YEAR              PIC X(04).                              
015300     05  FILLER                   PIC X(01).                              
015400     05  WS-HDR-MONTH             PIC X(02).                              
015500     05  FILLER                   PIC X(01).                              
015600     05  WS-HDR-DAY               PIC X(02).                              
015700     05  FILLER                   PIC X(82).                              
015800*                                                                         
015900*---------------------------------------------------------------*         
016000* SAMPLE TABLE - ONE ENTRY PER DATA LINE OF THE RUN FILE.       *         
016100* WR-0366 WIDENED THIS TO 2000 ROWS FOR THE HIGH-RATE LOGGER.   *         
016200*---------------------------------------------------------------*         
016300 01  WS-SAMPLE-TABLE.                                                     
016400     05  WS-SAMPLE-ENTRY OCCURS 2000 TIMES.                               
016500         10  SMP-TIME             PIC S9(5)V999                           
016600                                   SIGN LEADING SEPARATE.                 
016700         10  SMP-PRESS            PIC S9(3)V999                           
016800                                   SIGN LEADING SEPARATE.                 
016900         10  SMP-VOLUME           PIC S9(5)V999                           
017000                                   SIGN LEADING SEPARATE.                 
017100         10  SMP-TEMP             PIC S9(3)V999                           
017200                                   SIGN LEADING SEPARATE.                 
017300         10  FILLER               PIC X(04).                              
017400*                                                                         
017500*---------------------------------------------------------------*         
017600* RESULT TABLE - ONE ENTRY PER RUN IN THE DRIVER LIST, IN THE   *         
017700* ORDER THE DRIVER LIST NAMES THEM.  RES-STATE TRACKS NEW/      *         
017800* DONE/ERROR PER WR-0371.                                       *         
017900*---------------------------------------------------------------*         
018000 01  WS-RESULT-TABLE.                                                     
018100     05  WS-RESULT-ENTRY OCCURS 500 TIMES.                                
018200         10  RES-FILE-NAME        PIC X(40).                              
018300         10  RES-RUN-DATE         PIC X(10).                              
018400         10  RES-RUN-TIME         PIC X(08).                              
018500         10  RES-HDR-SDI          PIC S9(3)V999                           
018600                                   SIGN LEADING SEPARATE.                 
018700         10  RES-HDR-TI           PIC S9(5)V999                           
018800                                   SIGN LEADING SEPARATE.                 
018900         10  RES-HDR-TF           PIC S9(5)V999                           
019000                                   SIGN LEADING SEPARATE.                 
019100         10  RES-RUN-STATUS       PIC X(10).                              
019200         10  RES-CALC-TI          PIC S9(5)V999                           
019300                                   SIGN LEADING SEPARATE.                 
019400         10  RES-CALC-TF5         PIC S9(5)V999                           
019500                                   SIGN LEADING SEPARATE.                 
019600         10  RES-CALC-TF15        PIC S9(5)V999                           
019700                                   SIGN LEADING SEPARATE.                 
019800         10  RES-CALC-SDI5        PIC S9(3)V99                            
019900                                   SIGN LEADING SEPARATE.                 
020000         10  RES-CALC-SDI15       PIC S9(3)V99                            
020100                                   SIGN LEADING SEPARATE.                 
020200         10  RES-CALC-MFI         PIC S9(5)V999                           
020300                                   SIGN LEADING SEPARATE.                 
020400         10  RES-CALC-AVGTEMP     PIC S9(3)V999                           
020500                                   SIGN LEADING SEPARATE.                 
020600         10  RES-STATE            PIC X(01) VALUE "N".                    
020700             88  RES-STATE-NEW             VALUE "N".                     
020800             88  RES-STATE-DONE            VALUE "D".                     
020900             88  RES-STATE-ERROR           VALUE "E".                     
021000         10  FILLER               PIC X(09).                              
021100*                                                                         
021200*---------------------------------------------------------------*         
021300* CALCULATION WORK AREA FOR THE RUN CURRENTLY BEING REDUCED     *         
021400*---------------------------------------------------------------*         
021500 01  WS-CALC-RESULTS.                                                     
021600     05  CALC-TI                 PIC S9(5)V999                            
021700                                  SIGN LEADING SEPARATE.                  
021800     05  CALC-TF5                PIC S9(5)V999                            
021900                                  SIGN LEADING SEPARATE.                  
022000     05  CALC-TF15               PIC S9(5)V999                            
022100                                  SIGN LEADING SEPARATE.                  
022200     05  CALC-SDI5               PIC S9(3)V99                             
022300                                  SIGN LEADING SEPARATE.                  
022400     05  CALC-SDI15              PIC S9(3)V99                             
022500                                  SIGN LEADING SEPARATE.                  
022600     05  CALC-MFI                PIC S9(5)V999                            
022700                                  SIGN LEADING SEPARATE.                  
022800     05  CALC-AVGTEMP            PIC S9(3)V999                            
022900                                  SIGN LEADING SEPARATE.                  
023000     05  CALC-V5                 PIC S9(5)V999                            
023100                                  SIGN LEADING SEPARATE.                  
023200     05  CALC-V15                PIC S9(5)V999                            
023300                                  SIGN LEADING SEPARATE.                  
023400     05  CALC-TEMP-SUM           PIC S9(9)V999                            
023500                                  SIGN LEADING SEPARATE.                  
023600     05  FILLER                  PIC X(08).                               
023700*                                                                         
023800*---------------------------------------------------------------*         
023900* NEAREST-VALUE SEARCH WORK AREA (LAB PROCEDURE LP-104 R1)      *         
024000*---------------------------------------------------------------*         
024100 01  WS-SEARCH-WORK.                                                      
024200     05  WS-SEARCH-TARGET        PIC S9(7)V999                            
024300                                  SIGN LEADING SEPARATE.                  
024400     05  WS-SEARCH-BEST-DIFF     PIC S9(7)V999                            
024500                                  SIGN LEADING SEPARATE.                  
024600     05  WS-SEARCH-THIS-DIFF     PIC S9(7)V999                            
024700                                  SIGN LEADING SEPARATE.                  
024800     05  WS-SEARCH-BEST-INDEX    PIC 9(4) COMP.                           
024900     05  WS-SEARCH-BEST-TIME     PIC S9(5)V999                            
025000                                  SIGN LEADING SEPARATE.                  
025100     05  WS-SEARCH-BEST-VOLUME   PIC S9(5)V999                            
025200                                  SIGN LEADING SEPARATE.                  
025300     05  FILLER                  PIC X(08).                               
025400*                                                                         
025500*---------------------------------------------------------------*         
025600* MFI REGRESSION ACCUMULATORS (LAB PROCEDURE LP-104 R8)         *         
025700*---------------------------------------------------------------*         
025800 01  WS-REGRESSION-SUMS.                                                  
025900     05  WS-SUM-X                PIC S9(7)V9(6) COMP.                     
026000     05  WS-SUM-Y                PIC S9(9)V9(6) COMP.                     
026100     05  WS-SUM-XY               PIC S9(11)V9(6) COMP.                    
026200     05  WS-SUM-X2               PIC S9(9)V9(6) COMP.                     
026300     05  WS-REG-X                PIC S9(5)V9(6) COMP.                     
026400     05  WS-REG-Y                PIC S9(7)V9(6) COMP.                     
026500     05  WS-REG-N                PIC 9(4) COMP.                           
026600     05  WS-REG-NUMERATOR        PIC S9(13)V9(6) COMP.                    
026700     05  WS-REG-DENOMINATOR      PIC S9(13)V9(6) COMP.                    
026800     05  FILLER                  PIC X(08).                               
026900*                                                                         
027000*---------------------------------------------------------------*         
027100* LINE-SPLIT AND DIGIT-SCAN NUMVAL WORK AREA (WR-0452)          *         
027200*---------------------------------------------------------------*         
027300 01  WS-LABEL-TEXT               PIC X(20).                               
027400 01  WS-VALUE-TEXT               PIC X(40).                               
027500 01  WS-SPLIT-F1                 PIC X(15).                               
027600 01  WS-SPLIT-F2                 PIC X(15).                               
027700 01  WS-SPLIT-F3                 PIC X(15).                               
027800 01  WS-SPLIT-F4                 PIC X(15).                               
027900*                                                                         
028000 01  WS-NUMVAL-TEXT               PIC X(15) VALUE SPACES.                 
028100 01  WS-NUMVAL-CHARS REDEFINES WS-NUMVAL-TEXT.                            
028200     05  WS-NUMVAL-CHAR OCCURS 15 TIMES     PIC X(01).                    
028300*                                                                         
028400 01  WS-NUMVAL-WORK.                                                      
028500     05  WS-NUMVAL-RESULT        PIC S9(7)V9(6) COMP.                     
028600     05  WS-NUMVAL-SIGN          PIC X(01) VALUE "+".                     
028700     05  WS-NUMVAL-DEC-COUNT     PIC 9(2) COMP VALUE ZERO.                
028800     05  WS-NUMVAL-SEEN-DOT-SW   PIC X(01) VALUE "N".                     
028900         88  WS-NUMVAL-SEEN-DOT           VALUE "Y".                      
029000     05  WS-NUMVAL-VALID-SW      PIC X(01) VALUE "Y".                     
029100         88  WS-NUMVAL-VALID              VALUE "Y".                      
029200         88  WS-NUMVAL-INVALID            VALUE "N".                      
029300     05  WS-NUMVAL-CHAR-SUB      PIC 9(2) COMP VALUE ZERO.                
029400     05  WS-NUMVAL-DIGIT-VALUE   PIC 9(1) VALUE ZERO.                     
029500     05  FILLER                  PIC X(10).                               
029600*                                                                         
029700*---------------------------------------------------------------*         
029800* RESULTS CSV OUTPUT WORK AREA                                  *         
029900*---------------------------------------------------------------*         
030000 01  WS-RESULTS-HEADER-LINE.                                              
030100     05  FILLER                  PIC X(120) VALUE                         
030200         "File,Date,Time,sdi,ti,tf,status,calc_ti,calc_tf5,calc_t         
030300-        "f15,calc_sdi5,calc_sdi15,calc_mfi,calc_avg_temp".               
030400*                                                                         
030500 01  WS-CSV-OUT-LINE              PIC X(180) VALUE SPACES.                
030600*                                                                         
030700 01  WS-CSV-TRACE-VIEW REDEFINES WS-CSV-OUT-LINE.                         
030800     05  WS-CSV-TRACE-SEG1        PIC X(60).                              
030900     05  WS-CSV-TRACE-SEG2        PIC X(60).                              
031000     05  WS-CSV-TRACE-SEG3        PIC X(60).                              
031100*                                                                         
031200 01  WS-CSV-EDIT.                                                         
031300     05  WS-CSV-E-SDI             PIC -ZZ9.999.                           
031400     05  WS-CSV-E-TI-HDR          PIC -(5)9.999.                          
031500     05  WS-CSV-E-TF-HDR          PIC -(5)9.999.                          
031600     05  WS-CSV-E-CALC-TI         PIC -(5)9.999.                          
031700     05  WS-CSV-E-CALC-TF5        PIC -(5)9.999.                          
031800     05  WS-CSV-E-CALC-TF15       PIC -(5)9.999.                          
031900     05  WS-CSV-E-SDI5            PIC -ZZ9.99.                            
032000     05  WS-CSV-E-SDI15           PIC -ZZ9.99.                            
032100     05  WS-CSV-E-MFI             PIC -(5)9.999.                          
032200     05  WS-CSV-E-AVGTEMP         PIC -ZZ9.999.                           
032300     05  FILLER                   PIC X(10).                              
032400*                                                                         
032500*****************************************************************         
032600*                    PROCEDURE DIVISION                         *         
032700*****************************************************************         
032800 PROCEDURE DIVISION.                                                      
032900*                                                                         
033000 000-MAIN-CONTROL.                                                        
033100     PERFORM 100-INITIALIZE THRU 100-EXIT                                 
033200     PERFORM 200-PROCESS-DRIVER-LIST THRU 200-EXIT                        
033300         UNTIL WS-EOF-DRV                                                 
033400     CLOSE DRV-FILE                                                       
033500     PERFORM 700-CSV-EXPORT THRU 700-EXIT                                 
033600     DISPLAY "MFDRIVR - RUNS READ.......: " WS-DRV-COUNT                  
033700     DISPLAY "MFDRIVR - RUNS PROCESSED..: " WS-RESULT-COUNT               
033800     DISPLAY "MFDRIVR - RUNS IN ERROR...: " WS-ERROR-COUNT                
033900     STOP RUN.                                                            
034000*                                                                         
034100 100-INITIALIZE.                                                          
034200     OPEN INPUT DRV-FILE                                                  
034300     IF WS-DRV-FS NOT = "00"                                              
034400         DISPLAY "MFDRIVR - CANNOT OPEN DRIVER LIST, STATUS "             
034500                 WS-DRV-FS                                                
034600         STOP RUN                                                         
034700     END-IF.                                                              
034800 100-EXIT.                                                                
034900     EXIT.                                                                
035000*                                                                         
035100 200-PROCESS-DRIVER-LIST.                                                 
035200     READ DRV-FILE                                                        
035300         AT END                                                           
035400             SET WS-EOF-DRV TO TRUE                                       
035500         NOT AT END                                                       
035600             ADD 1 TO WS-DRV-COUNT                                        
035700             MOVE DRV-FILE-NAME TO WS-RUN-FILE-NAME                       
035800             MOVE "N" TO WS-RUN-ERROR-SW                                  
035900             PERFORM 300-MF-CALC THRU 300-EXIT                            
036000             IF WS-RUN-ERROR                                              
036100                 ADD 1 TO WS-ERROR-COUNT                                  
036200                 DISPLAY "Error processing file "                         
036300                         WS-RUN-FILE-NAME                                 
036400             ELSE                                                         
036500                 PERFORM 250-BUILD-RESULT-ENTRY THRU 250-EXIT             
036600             END-IF                                                       
036700     END-READ.                                                            
036800 200-EXIT.                                                                
036900     EXIT.                                                                
037000*                                                                         
037100 250-BUILD-RESULT-ENTRY.                                                  
037200     ADD 1 TO WS-RESULT-COUNT                                             
037300     MOVE WS-RESULT-COUNT TO WS-RES-IDX                                   
037400     MOVE WS-RUN-FILE-NAME   TO RES-FILE-NAME(WS-RES-IDX)                 
037500     MOVE WS-HDR-DATE        TO RES-RUN-DATE(WS-RES-IDX)                  
037600     MOVE WS-HDR-TIME        TO RES-RUN-TIME(WS-RES-IDX)                  
037700     MOVE WS-HDR-SDI         TO RES-HDR-SDI(WS-RES-IDX)                   
037800     MOVE WS-HDR-TI          TO RES-HDR-TI(WS-RES-IDX)                    
037900     MOVE WS-HDR-TF          TO RES-HDR-TF(WS-RES-IDX)                    
038000     MOVE WS-HDR-STATUS      TO RES-RUN-STATUS(WS-RES-IDX)                
038100     MOVE CALC-TI            TO RES-CALC-TI(WS-RES-IDX)                   
038200     MOVE CALC-TF5           TO RES-CALC-TF5(WS-RES-IDX)                  
038300     MOVE CALC-TF15          TO RES-CALC-TF15(WS-RES-IDX)                 
038400     MOVE CALC-SDI5          TO RES-CALC-SDI5(WS-RES-IDX)                 
038500     MOVE CALC-SDI15         TO RES-CALC-SDI15(WS-RES-IDX)                
038600     MOVE CALC-MFI           TO RES-CALC-MFI(WS-RES-IDX)                  
038700     MOVE CALC-AVGTEMP       TO RES-CALC-AVGTEMP(WS-RES-IDX)              
038800     SET RES-STATE-DONE(WS-RES-IDX) TO TRUE.                              
038900 250-EXIT.                                                                
039000     EXIT.                                                                
039100*                                                                         
039200*---------------------------------------------------------------*         
039300* MF-CALC - REDUCE ONE RUN FILE: LOAD HEADER AND SAMPLES, THEN  *         
039400* COMPUTE THE SEVEN METRICS.  SETS WS-RUN-ERROR-SW ON ANY       *         
039500* UNREADABLE FILE, BAD NUMERIC FIELD OR SHORT SAMPLE SET.       *         
039600*---------------------------------------------------------------*         
039700 300-MF-CALC.                                                             
039800     MOVE ZERO  TO WS-SAMPLE-COUNT                                        
039900     MOVE ZERO  TO WS-RUN-LINE-COUNT                                      
040000     MOVE "N"   TO WS-EOF-RUN-SW                                          
040100     OPEN INPUT RUN-FILE                                                  
040200     IF WS-RUN-FS NOT = "00"                                              
040300         MOVE "Y" TO WS-RUN-ERROR-SW                                      
040400         GO TO 300-EXIT                                                   
040500     END-IF                                                               
040600     PERFORM 310-READ-RUN-FILE THRU 310-EXIT                              
040700         UNTIL WS-EOF-RUN OR WS-RUN-ERROR                                 
040800     CLOSE RUN-FILE                                                       
040900     IF WS-RUN-ERROR                                                      
041000         GO TO 300-EXIT                                                   
041100     END-IF                                                               
041200     IF WS-SAMPLE-COUNT < 2                                               
041300         MOVE "Y" TO WS-RUN-ERROR-SW                                      
041400         GO TO 300-EXIT                                                   
041500     END-IF                                                               
041600     PERFORM 400-COMPUTE-TI    THRU 400-EXIT                              
041700     PERFORM 410-COMPUTE-TF5   THRU 410-EXIT                              
041800     PERFORM 420-COMPUTE-TF15  THRU 420-EXIT                              
041900     PERFORM 430-COMPUTE-SDI   THRU 430-EXIT                              
042000     PERFORM 440-COMPUTE-AVGTEMP THRU 440-EXIT                            
042100     PERFORM 450-COMPUTE-MFI   THRU 450-EXIT.                             
042200 300-EXIT.                                                                
042300     EXIT.                                                                
042400*                                                                         
042500 310-READ-RUN-FILE.                                                       
042600     READ RUN-FILE                                                        
042700         AT END                                                           
042800             SET WS-EOF-RUN TO TRUE                                       
042900         NOT AT END                                                       
043000             ADD 1 TO WS-RUN-LINE-COUNT                                   
043100             EVALUATE TRUE                                                
043200                 WHEN WS-RUN-LINE-COUNT = 1                               
043300                     CONTINUE                                             
043400                 WHEN WS-RUN-LINE-COUNT = 8                               
043500                     CONTINUE                                             
043600                 WHEN WS-RUN-LINE-COUNT < 8                               
043700                     PERFORM 320-PARSE-HEADER-LINE THRU 320-EXIT          
043800                 WHEN OTHER                                               
043900                     PERFORM 330-PARSE-SAMPLE-LINE THRU 330-EXIT          
044000             END-EVALUATE                                                 
044100     END-READ.                                                            
044200 310-EXIT.                                                                
044300     EXIT.                                                                
044400*                                                                         
044500 320-PARSE-HEADER-LINE.                                                   
044600     MOVE SPACES TO WS-LABEL-TEXT                                         
044700     MOVE SPACES TO WS-VALUE-TEXT                                         
044800     UNSTRING RUN-LINE-TEXT DELIMITED BY ","                              
044900         INTO WS-LABEL-TEXT WS-VALUE-TEXT                                 
045000     EVALUATE WS-RUN-LINE-COUNT                                           
045100         WHEN 2                                                           
045200             MOVE WS-VALUE-TEXT(1:10) TO WS-HDR-DATE                      
045300         WHEN 3                                                           
045400             MOVE WS-VALUE-TEXT(1:8)  TO WS-HDR-TIME                      
045500         WHEN 4                                                           
045600             MOVE WS-VALUE-TEXT(1:9)  TO WS-HDR-SDI-TEXT                  
045700             MOVE WS-HDR-SDI-TEXT TO WS-NUMVAL-TEXT                       
045800             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
045900             MOVE WS-NUMVAL-RESULT TO WS-HDR-SDI                          
046000             IF WS-NUMVAL-INVALID                                         
046100                 MOVE "Y" TO WS-RUN-ERROR-SW                              
046200             END-IF                                                       
046300         WHEN 5                                                           
046400             MOVE WS-VALUE-TEXT(1:9)  TO WS-HDR-TI-TEXT                   
046500             MOVE WS-HDR-TI-TEXT TO WS-NUMVAL-TEXT                        
046600             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
046700             MOVE WS-NUMVAL-RESULT TO WS-HDR-TI                           
046800             IF WS-NUMVAL-INVALID                                         
046900                 MOVE "Y" TO WS-RUN-ERROR-SW                              
047000             END-IF                                                       
047100         WHEN 6                                                           
047200             MOVE WS-VALUE-TEXT(1:9)  TO WS-HDR-TF-TEXT                   
047300             MOVE WS-HDR-TF-TEXT TO WS-NUMVAL-TEXT                        
047400             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
047500             MOVE WS-NUMVAL-RESULT TO WS-HDR-TF                           
047600             IF WS-NUMVAL-INVALID                                         
047700                 MOVE "Y" TO WS-RUN-ERROR-SW                              
047800             END-IF                                                       
047900         WHEN 7                                                           
048000             MOVE WS-VALUE-TEXT(1:10) TO WS-HDR-STATUS                    
048100     END-EVALUATE.                                                        
048200 320-EXIT.                                                                
048300     EXIT.                                                                
048400*                                                                         
048500 330-PARSE-SAMPLE-LINE.                                                   
048600     IF WS-SAMPLE-COUNT >= 2000                                           
048700         GO TO 330-EXIT                                                   
048800     END-IF                                                               
048900     MOVE SPACES TO WS-SPLIT-F1 WS-SPLIT-F2 WS-SPLIT-F3                   
049000     MOVE SPACES TO WS-SPLIT-F4                                           
049100     UNSTRING RUN-LINE-TEXT DELIMITED BY ","                              
049200         INTO WS-SPLIT-F1 WS-SPLIT-F2 WS-SPLIT-F3 WS-SPLIT-F4             
049300     ADD 1 TO WS-SAMPLE-COUNT                                             
049400     MOVE WS-SPLIT-F1 TO WS-NUMVAL-TEXT                                   
049500             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
049600     MOVE WS-NUMVAL-RESULT TO SMP-TIME(WS-SAMPLE-COUNT)                   
049700     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF              
049800     MOVE WS-SPLIT-F2 TO WS-NUMVAL-TEXT                                   
049900             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
050000     MOVE WS-NUMVAL-RESULT TO SMP-PRESS(WS-SAMPLE-COUNT)                  
050100     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF              
050200     MOVE WS-SPLIT-F3 TO WS-NUMVAL-TEXT                                   
050300             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
050400     MOVE WS-NUMVAL-RESULT TO SMP-VOLUME(WS-SAMPLE-COUNT)                 
050500     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF              
050600     MOVE WS-SPLIT-F4 TO WS-NUMVAL-TEXT                                   
050700             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
050800     MOVE WS-NUMVAL-RESULT TO SMP-TEMP(WS-SAMPLE-COUNT)                   
050900     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF.             
051000 330-EXIT.                                                                
051100     EXIT.                                                                
051200*                                                                         
051300*---------------------------------------------------------------*         
051400* MANUAL-NUMVAL - CONVERTS WS-NUMVAL-TEXT (A DISPLAY TEXT       *         
051500* NUMBER WITH AN OPTIONAL LEADING SIGN AND UP TO 3 DECIMAL      *         
051600* PLACES) INTO WS-NUMVAL-RESULT.  NO INTRINSIC FUNCTION IS      *         
051700* USED - EACH CHARACTER IS CLASS-TESTED AGAINST WS-DIGIT-CLASS  *         
051800* AND ACCUMULATED BY HAND, PER WR-0452.  SETS                   *         
051900* WS-NUMVAL-INVALID WHEN A CHARACTER OTHER THAN A DIGIT, SIGN,  *         
052000* DECIMAL POINT OR TRAILING SPACE IS FOUND.                     *         
052100*---------------------------------------------------------------*         
052200 340-MANUAL-NUMVAL.                                                       
052300     MOVE ZERO TO WS-NUMVAL-RESULT                                        
052400     MOVE ZERO TO WS-NUMVAL-DEC-COUNT                                     
052500     MOVE "+"  TO WS-NUMVAL-SIGN                                          
052600     MOVE "N"  TO WS-NUMVAL-SEEN-DOT-SW                                   
052700     MOVE "Y"  TO WS-NUMVAL-VALID-SW                                      
052800     MOVE 1    TO WS-NUMVAL-CHAR-SUB                                      
052900     IF WS-NUMVAL-CHAR(1) = "-"                                           
053000         MOVE "-" TO WS-NUMVAL-SIGN                                       
053100         MOVE 2   TO WS-NUMVAL-CHAR-SUB                                   
053200     ELSE                                                                 
053300         IF WS-NUMVAL-CHAR(1) = "+"                                       
053400             MOVE 2 TO WS-NUMVAL-CHAR-SUB                                 
053500         END-IF                                                           
053600     END-IF                                                               
053700     PERFORM 341-SCAN-ONE-CHAR THRU 341-EXIT                              
053800         VARYING WS-NUMVAL-CHAR-SUB FROM WS-NUMVAL-CHAR-SUB BY 1          
053900         UNTIL WS-NUMVAL-CHAR-SUB > 15                                    
054000     IF WS-NUMVAL-DEC-COUNT = 1                                           
054100         COMPUTE WS-NUMVAL-RESULT ROUNDED =                               
054200                 WS-NUMVAL-RESULT / 10                                    
054300     END-IF                                                               
054400     IF WS-NUMVAL-DEC-COUNT = 2                                           
054500         COMPUTE WS-NUMVAL-RESULT ROUNDED =                               
054600                 WS-NUMVAL-RESULT / 100                                   
054700     END-IF                                                               
054800     IF WS-NUMVAL-DEC-COUNT = 3                                           
054900         COMPUTE WS-NUMVAL-RESULT ROUNDED =                               
055000                 WS-NUMVAL-RESULT / 1000                                  
055100     END-IF                                                               
055200     IF WS-NUMVAL-SIGN = "-"                                              
055300         COMPUTE WS-NUMVAL-RESULT = WS-NUMVAL-RESULT * -1                 
055400     END-IF.                                                              
055500 340-EXIT.                                                                
055600     EXIT.                                                                
055700*                                                                         
055800 341-SCAN-ONE-CHAR.                                                       
055900     IF WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB) = SPACE                        
056000         GO TO 341-EXIT                                                   
056100     END-IF                                                               
056200     IF WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB) = "."                          
056300         IF WS-NUMVAL-SEEN-DOT                                            
056400             MOVE "N" TO WS-NUMVAL-VALID-SW                               
056500         ELSE                                                             
056600             SET WS-NUMVAL-SEEN-DOT TO TRUE                               
056700         END-IF                                                           
056800         GO TO 341-EXIT                                                   
056900     END-IF                                                               
057000     IF WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB) IS WS-DIGIT-CLASS              
057100         MOVE WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB)                          
057200             TO WS-NUMVAL-DIGIT-VALUE                                     
057300         COMPUTE WS-NUMVAL-RESULT =                                       
057400                 (WS-NUMVAL-RESULT * 10) + WS-NUMVAL-DIGIT-VALUE          
057500         IF WS-NUMVAL-SEEN-DOT                                            
057600             ADD 1 TO WS-NUMVAL-DEC-COUNT                                 
057700         END-IF                                                           
057800     ELSE                                                                 
057900         MOVE "N" TO WS-NUMVAL-VALID-SW                                   
058000     END-IF.                                                              
058100 341-EXIT.                                                                
058200     EXIT.                                                                
058300*                                                                         
058400*---------------------------------------------------------------*         
058500* R2 - TI: ELAPSED TIME AT WHICH CUMULATIVE VOLUME IS CLOSEST   *         
058600* TO 500 ML.                                                     *        
058700*---------------------------------------------------------------*         
058800 400-COMPUTE-TI.                                                          
058900     MOVE 500 TO WS-SEARCH-TARGET                                         
059000     PERFORM 460-SEARCH-BY-VOLUME THRU 460-EXIT                           
059100     MOVE WS-SEARCH-BEST-TIME TO CALC-TI.                                 
059200 400-EXIT.                                                                
059300     EXIT.                                                                
059400*                                                                         
059500*---------------------------------------------------------------*         
059600* R3 - TF5: TIME TO FILTER A FURTHER 500 ML STARTING AT THE     *         
059700* 5-MINUTE (300 SECOND) MARK.                                    *        
059800*---------------------------------------------------------------*         
059900 410-COMPUTE-TF5.                                                         
060000     MOVE 300 TO WS-SEARCH-TARGET                                         
060100     PERFORM 465-SEARCH-BY-TIME THRU 465-EXIT                             
060200     MOVE WS-SEARCH-BEST-VOLUME TO CALC-V5                                
060300     MOVE WS-SEARCH-BEST-INDEX  TO WS-I5-INDEX                            
060400     COMPUTE WS-SEARCH-TARGET = CALC-V5 + 500                             
060500     PERFORM 460-SEARCH-BY-VOLUME THRU 460-EXIT                           
060600     COMPUTE CALC-TF5 = WS-SEARCH-BEST-TIME - 300.                        
060700 410-EXIT.                                                                
060800     EXIT.                                                                
060900*                                                                         
061000*---------------------------------------------------------------*         
061100* R4 - TF15: SAME AS TF5, TAKEN FROM THE 15-MINUTE (900 SECOND) *         
061200* MARK.                                                          *        
061300*---------------------------------------------------------------*         
061400 420-COMPUTE-TF15.                                                        
061500     MOVE 900 TO WS-SEARCH-TARGET                                         
061600     PERFORM 465-SEARCH-BY-TIME THRU 465-EXIT                             
061700     MOVE WS-SEARCH-BEST-VOLUME TO CALC-V15                               
061800     MOVE WS-SEARCH-BEST-INDEX  TO WS-I15-INDEX                           
061900     COMPUTE WS-SEARCH-TARGET = CALC-V15 + 500                            
062000     PERFORM 460-SEARCH-BY-VOLUME THRU 460-EXIT                           
062100     COMPUTE CALC-TF15 = WS-SEARCH-BEST-TIME - 900.                       
062200 420-EXIT.                                                                
062300     EXIT.                                                                
062400*                                                                         
062500*---------------------------------------------------------------*         
062600* R5/R6 - SDI5 AND SDI15 SILT DENSITY INDEX.                    *         
062700*---------------------------------------------------------------*         
062800 430-COMPUTE-SDI.                                                         
062900     COMPUTE CALC-SDI5 ROUNDED =                                          
063000             (1 - (CALC-TI / CALC-TF5)) * 100 / 5                         
063100     COMPUTE CALC-SDI15 ROUNDED =                                         
063200             (1 - (CALC-TI / CALC-TF15)) * 100 / 15.                      
063300 430-EXIT.                                                                
063400     EXIT.                                                                
063500*                                                                         
063600*---------------------------------------------------------------*         
063700* R7 - AVERAGE TEMPERATURE OVER ALL SAMPLES IN THE RUN.         *         
063800*---------------------------------------------------------------*         
063900 440-COMPUTE-AVGTEMP.                                                     
064000     MOVE ZERO TO CALC-TEMP-SUM                                           
064100     PERFORM 441-SUM-ONE-TEMP THRU 441-EXIT                               
064200         VARYING WS-SMP-IDX FROM 1 BY 1                                   
064300         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT                               
064400     COMPUTE CALC-AVGTEMP ROUNDED =                                       
064500             CALC-TEMP-SUM / WS-SAMPLE-COUNT.                             
064600 440-EXIT.                                                                
064700     EXIT.                                                                
064800*                                                                         
064900 441-SUM-ONE-TEMP.                                                        
065000     ADD SMP-TEMP(WS-SMP-IDX) TO CALC-TEMP-SUM.                           
065100 441-EXIT.                                                                
065200     EXIT.                                                                
065300*                                                                         
065400*---------------------------------------------------------------*         
065500* R8 - MFI: SLOPE OF THE OLS REGRESSION OF Y (SEC/LITRE) ON X   *         
065600* (LITRES) OVER THE 5-15 MINUTE WINDOW.  ONLY THE SLOPE IS      *         
065700* REPORTED - THE INTERCEPT IS NOT CARRIED FORWARD.              *         
065800*---------------------------------------------------------------*         
065900 450-COMPUTE-MFI.                                                         
066000     MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-X2 WS-REG-N          
066100     PERFORM 451-ACCUM-ONE-ROW THRU 451-EXIT                              
066200         VARYING WS-SMP-IDX FROM WS-I5-INDEX BY 1                         
066300         UNTIL WS-SMP-IDX > WS-I15-INDEX                                  
066400     COMPUTE WS-REG-NUMERATOR =                                           
066500             (WS-REG-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y)               
066600     COMPUTE WS-REG-DENOMINATOR =                                         
066700             (WS-REG-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)               
066800     COMPUTE CALC-MFI ROUNDED =                                           
066900             WS-REG-NUMERATOR / WS-REG-DENOMINATOR.                       
067000 450-EXIT.                                                                
067100     EXIT.                                                                
067200*                                                                         
067300 451-ACCUM-ONE-ROW.                                                       
067400     ADD 1 TO WS-REG-N                                                    
067500     COMPUTE WS-REG-X = SMP-VOLUME(WS-SMP-IDX) / 1000                     
067600     COMPUTE WS-REG-Y = SMP-TIME(WS-SMP-IDX) / WS-REG-X                   
067700     ADD WS-REG-X TO WS-SUM-X                                             
067800     ADD WS-REG-Y TO WS-SUM-Y                                             
067900     COMPUTE WS-SUM-XY = WS-SUM-XY + (WS-REG-X * WS-REG-Y)                
068000     COMPUTE WS-SUM-X2 = WS-SUM-X2 + (WS-REG-X * WS-REG-X).               
068100 451-EXIT.                                                                
068200     EXIT.                                                                
068300*                                                                         
068400*---------------------------------------------------------------*         
068500* R1 - NEAREST-VALUE SEARCH ON CUMULATIVE VOLUME.  FIRST ROW    *         
068600* ACHIEVING THE SMALLEST DISTANCE WINS (STRICT LESS-THAN).      *         
068700*---------------------------------------------------------------*         
068800 460-SEARCH-BY-VOLUME.                                                    
068900     MOVE 1 TO WS-SEARCH-BEST-INDEX                                       
069000     COMPUTE WS-SEARCH-BEST-DIFF =                                        
069100             SMP-VOLUME(1) - WS-SEARCH-TARGET                             
069200     IF WS-SEARCH-BEST-DIFF < 0                                           
069300         COMPUTE WS-SEARCH-BEST-DIFF = WS-SEARCH-BEST-DIFF * -1           
069400     END-IF                                                               
069500     PERFORM 461-SCAN-VOLUME-ROW THRU 461-EXIT                            
069600         VARYING WS-SMP-IDX FROM 2 BY 1                                   
069700         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT                               
069800     MOVE SMP-TIME(WS-SEARCH-BEST-INDEX)   TO WS-SEARCH-BEST-TIME         
069900     MOVE SMP-VOLUME(WS-SEARCH-BEST-INDEX)                                
070000         TO WS-SEARCH-BEST-VOLUME.                                        
070100 460-EXIT.                                                                
070200     EXIT.                                                                
070300*                                                                         
070400 461-SCAN-VOLUME-ROW.                                                     
070500     COMPUTE WS-SEARCH-THIS-DIFF =                                        
070600             SMP-VOLUME(WS-SMP-IDX) - WS-SEARCH-TARGET                    
070700     IF WS-SEARCH-THIS-DIFF < 0                                           
070800         COMPUTE WS-SEARCH-THIS-DIFF = WS-SEARCH-THIS-DIFF * -1           
070900     END-IF                                                               
071000     IF WS-SEARCH-THIS-DIFF < WS-SEARCH-BEST-DIFF                         
071100         MOVE WS-SEARCH-THIS-DIFF TO WS-SEARCH-BEST-DIFF                  
071200         MOVE WS-SMP-IDX          TO WS-SEARCH-BEST-INDEX                 
071300     END-IF.                                                              
071400 461-EXIT.                                                                
071500     EXIT.                                                                
071600*                                                                         
071700*---------------------------------------------------------------*         
071800* R1 - NEAREST-VALUE SEARCH ON ELAPSED TIME.                    *         
071900*---------------------------------------------------------------*         
072000 465-SEARCH-BY-TIME.                                                      
072100     MOVE 1 TO WS-SEARCH-BEST-INDEX                                       
072200     COMPUTE WS-SEARCH-BEST-DIFF =                                        
072300             SMP-TIME(1) - WS-SEARCH-TARGET                               
072400     IF WS-SEARCH-BEST-DIFF < 0                                           
072500         COMPUTE WS-SEARCH-BEST-DIFF = WS-SEARCH-BEST-DIFF * -1           
072600     END-IF                                                               
072700     PERFORM 466-SCAN-TIME-ROW THRU 466-EXIT                              
072800         VARYING WS-SMP-IDX FROM 2 BY 1                                   
072900         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT                               
073000     MOVE SMP-TIME(WS-SEARCH-BEST-INDEX)   TO WS-SEARCH-BEST-TIME         
073100     MOVE SMP-VOLUME(WS-SEARCH-BEST-INDEX)                                
073200         TO WS-SEARCH-BEST-VOLUME.                                        
073300 465-EXIT.                                                                
073400     EXIT.                                                                
073500*                                                                         
073600 466-SCAN-TIME-ROW.                                                       
073700     COMPUTE WS-SEARCH-THIS-DIFF =                                        
073800             SMP-TIME(WS-SMP-IDX) - WS-SEARCH-TARGET                      
073900     IF WS-SEARCH-THIS-DIFF < 0                                           
074000         COMPUTE WS-SEARCH-THIS-DIFF = WS-SEARCH-THIS-DIFF * -1           
074100     END-IF                                                               
074200     IF WS-SEARCH-THIS-DIFF < WS-SEARCH-BEST-DIFF                         
074300         MOVE WS-SEARCH-THIS-DIFF TO WS-SEARCH-BEST-DIFF                  
074400         MOVE WS-SMP-IDX          TO WS-SEARCH-BEST-INDEX                 
074500     END-IF.                                                              
074600 466-EXIT.                                                                
074700     EXIT.                                                                
074800*                                                                         
074900*---------------------------------------------------------------*         
075000* CSV-EXPORT - WRITE THE HEADER LINE, THEN ONE 14-FIELD RECORD  *         
075100* PER RUN LEFT IN STATE DONE, IN DRIVER-LIST ORDER.  NEW/ERROR  *         
075200* RUNS ARE SKIPPED PER WR-0371.                                  *        
075300*---------------------------------------------------------------*         
075400 700-CSV-EXPORT.                                                          
075500     OPEN OUTPUT RESULTS-FILE                                             
075600     IF WS-RES-FS NOT = "00"                                              
075700         DISPLAY "MFDRIVR - CANNOT OPEN RESULTS CSV, STATUS "             
075800                 WS-RES-FS                                                
075900         GO TO 700-EXIT                                                   
076000     END-IF                                                               
076100     MOVE WS-RESULTS-HEADER-LINE TO RESULTS-LINE-TEXT                     
076200     WRITE RESULTS-FILE-REC                                               
076300     PERFORM 710-WRITE-ONE-RESULT THRU 710-EXIT                           
076400         VARYING WS-RES-IDX FROM 1 BY 1                                   
076500         UNTIL WS-RES-IDX > WS-RESULT-COUNT                               
076600     CLOSE RESULTS-FILE                                                   
076700     DISPLAY "MFDRIVR - RESULTS WRITTEN TO RESULTS CSV FILE".             
076800 700-EXIT.                                                                
076900     EXIT.                                                                
077000*                                                                         
077100 710-WRITE-ONE-RESULT.                                                    
077200     IF RES-STATE-DONE(WS-RES-IDX)                                        
077300         MOVE RES-HDR-SDI(WS-RES-IDX)      TO WS-CSV-E-SDI                
077400         MOVE RES-HDR-TI(WS-RES-IDX)       TO WS-CSV-E-TI-HDR             
077500         MOVE RES-HDR-TF(WS-RES-IDX)       TO WS-CSV-E-TF-HDR             
077600         MOVE RES-CALC-TI(WS-RES-IDX)      TO WS-CSV-E-CALC-TI            
077700         MOVE RES-CALC-TF5(WS-RES-IDX)     TO WS-CSV-E-CALC-TF5           
077800         MOVE RES-CALC-TF15(WS-RES-IDX)    TO WS-CSV-E-CALC-TF15          
077900         MOVE RES-CALC-SDI5(WS-RES-IDX)    TO WS-CSV-E-SDI5               
078000         MOVE RES-CALC-SDI15(WS-RES-IDX)   TO WS-CSV-E-SDI15              
078100         MOVE RES-CALC-MFI(WS-RES-IDX)     TO WS-CSV-E-MFI                
078200         MOVE RES-CALC-AVGTEMP(WS-RES-IDX) TO WS-CSV-E-AVGTEMP            
078300         MOVE SPACES TO WS-CSV-OUT-LINE                                   
078400         STRING RES-FILE-NAME(WS-RES-IDX)   DELIMITED BY SPACE            
078500                ","                         DELIMITED BY SIZE             
078600                RES-RUN-DATE(WS-RES-IDX)    DELIMITED BY SPACE            
078700                ","                         DELIMITED BY SIZE             
078800                RES-RUN-TIME(WS-RES-IDX)    DELIMITED BY SPACE            
078900                ","                         DELIMITED BY SIZE             
079000                WS-CSV-E-SDI                DELIMITED BY SIZE             
079100                ","                         DELIMITED BY SIZE             
079200                WS-CSV-E-TI-HDR             DELIMITED BY SIZE             
079300                ","                         DELIMITED BY SIZE             
079400                WS-CSV-E-TF-HDR             DELIMITED BY SIZE             
079500                ","                         DELIMITED BY SIZE             
079600                RES-RUN-STATUS(WS-RES-IDX)  DELIMITED BY SPACE            
079700                ","                         DELIMITED BY SIZE             
079800                WS-CSV-E-CALC-TI            DELIMITED BY SIZE             
079900                ","                         DELIMITED BY SIZE             
080000                WS-CSV-E-CALC-TF5           DELIMITED BY SIZE             
080100                ","                         DELIMITED BY SIZE             
080200                WS-CSV-E-CALC-TF15          DELIMITED BY SIZE             
080300                ","                         DELIMITED BY SIZE             
080400                WS-CSV-E-SDI5               DELIMITED BY SIZE             
080500                ","                         DELIMITED BY SIZE             
080600                WS-CSV-E-SDI15              DELIMITED BY SIZE             
080700                ","                         DELIMITED BY SIZE             
080800                WS-CSV-E-MFI                DELIMITED BY SIZE             
080900                ","                         DELIMITED BY SIZE             
081000                WS-CSV-E-AVGTEMP            DELIMITED BY SIZE             
081100           INTO WS-CSV-OUT-LINE                                           
081200         IF WS-TRACE-ON                                                   
081300             DISPLAY "TRACE CSV 1: " WS-CSV-TRACE-SEG1                    
081400             DISPLAY "TRACE CSV 2: " WS-CSV-TRACE-SEG2                    
081500             DISPLAY "TRACE CSV 3: " WS-CSV-TRACE-SEG3                    
081600         END-IF                                                           
081700         MOVE WS-CSV-OUT-LINE TO RESULTS-LINE-TEXT                        
081800         WRITE RESULTS-FILE-REC                                           
081900     END-IF.                                                              
082000 710-EXIT.                                                                
082100     EXIT.                                                                
