000100*****************************************************************         
000200* MFRPT                                                         *         
000300* MEMBRANE FOULING TEST DATA REDUCTION - SINGLE RUN REPORT      *         
000400*                                                                *        
000500* READS ONE SDI TEST RUN FILE, RUNS THE FOULING-INDEX           *         
000600* CALCULATION ENGINE AGAINST IT, AND PRINTS THE HEADER ECHO     *         
000700* AND THE SEVEN COMPUTED METRICS TO THE LAB PRINTOUT.  USED AT  *         
000800* THE BENCH FOR A QUICK LOOK AT ONE RUN WITHOUT WAITING FOR THE *         
000900* OVERNIGHT MULTI-RUN BATCH (MFDRIVR).                          *         
001000*****************************************************************         
001100 IDENTIFICATION DIVISION.                                                 
001200 PROGRAM-ID.     MFRPT.                                                   
001300 AUTHOR.         R DELACRUZ.                                              
001400 INSTALLATION.   GREENFIELD WATER AUTHORITY - ENGR DATA PROC.             
001500 DATE-WRITTEN.   04/02/1986.                                              
001600 DATE-COMPILED.  04/02/1986.                                              
001700 SECURITY.       UNCLASSIFIED - INTERNAL LAB USE ONLY.                    
001800*                                                                         
001900*****************************************************************         
002000* CHANGE LOG                                                    *         
002100*****************************************************************         
002200* 04/02/86 RD  WR-0143  ORIGINAL CODING - BENCH QUICK-LOOK       *        
002300*                       PRINTOUT OF A SINGLE SDI RUN.           *         
002400* 09/04/86 RD  WR-0171  ADDED SDI5/SDI15 TO THE PRINTOUT TO     *         
002500*                       MATCH THE NEW INDEX CALCULATION.        *         
002600* 11/02/89 TM  WR-0255  ADDED MFI LINE PER LAB PROCEDURE        *         
002700*                       LP-104.                                 *         
002800* 08/09/94 JO  WR-0371  BAD-NUMERIC AND SHORT-RUN PROTECTION -  *         
002900*                       MATCHES THE LOGIC ADDED TO MFDRIVR.     *         
003000* 01/06/99 SW  WR-0418  Y2K - RUN-DATE IS FREE TEXT FROM THE    *         
003100*                       INSTRUMENT AND WAS NEVER WINDOWED, NO   *         
003200*                       CENTURY LOGIC REQUIRED.  VERIFIED ONLY. *         
003300* 07/23/02 SW  WR-0452  MOVED NUMVAL PARSING TO A COMMON        *         
003400*                       DIGIT-SCAN PARAGRAPH - INTRINSIC        *         
003500*                       FUNCTIONS ARE NOT PERMITTED ON THIS     *         
003600*                       COMPILER REVISION.                      *         
003700* 05/15/06 CC  WR-0500  REALIGNED PRINTOUT LABEL COLUMN TO      *         
003800*                       MATCH THE REVISED MFDRIVR CSV HEADER.   *         
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS WS-DIGIT-CLASS IS "0" THRU "9"                                 
004500     UPSI-0 ON STATUS IS WS-TRACE-ON                                      
004600     UPSI-0 OFF STATUS IS WS-TRACE-OFF.                                   
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT RUN-FILE ASSIGN TO RUNFILE                                    
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-RUN-FS.                                        
005200*                                                                         
005300     SELECT PRT-FILE ASSIGN TO PRTOUT                                     
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-PRT-FS.                                        
005600*                                                                         
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  RUN-FILE                                                             
006000     RECORD CONTAINS 120 CHARACTERS                                       
006100     RECORDING MODE V.                                                    
006200 01  RUN-FILE-REC.                                                        
006300     05  RUN-LINE-TEXT           PIC X(100).                              
006400     05  FILLER                  PIC X(20).                               
006500*                                                                         
006600 FD  PRT-FILE                                                             
006700     RECORD CONTAINS 133 CHARACTERS                                       
006800     RECORDING MODE F.                                                    
006900 01  PRT-FILE-REC                PIC X(133).                              
007000*                                                                         
007100 WORKING-STORAGE SECTION.                                                 
007200*                                                                         
007300*---------------------------------------------------------------*         
007400* FILE STATUS AND CONTROL SWITCHES                              *         
007500*---------------------------------------------------------------*         
007600 01  WS-FILE-STATUSES.                                                    
007700     05  WS-RUN-FS               PIC X(02) VALUE "00".                    
007800     05  WS-PRT-FS               PIC X(02) VALUE "00".                    
007900     05  FILLER                  PIC X(10).                               
008000*                                                                         
008100 01  WS-PROGRAM-SWITCHES.                                                 
008200     05  WS-EOF-RUN-SW           PIC X(01) VALUE "N".                     
008300         88  WS-EOF-RUN                    VALUE "Y".                     
008400     05  WS-RUN-ERROR-SW         PIC X(01) VALUE "N".                     
008500         88  WS-RUN-ERROR                  VALUE "Y".                     
008600     05  WS-TRACE-ON             PIC X(01) VALUE "N".                     
008700     05  WS-TRACE-OFF            PIC X(01) VALUE "Y".                     
008800     05  FILLER                  PIC X(20).                               
008900*                                                                         
009000*---------------------------------------------------------------*         
009100* COUNTERS, SUBSCRIPTS AND ACCUMULATORS - ALL COMPUTATIONAL     *         
009200*---------------------------------------------------------------*         
009300 01  WS-COUNTERS.                                                         
009400     05  WS-SAMPLE-COUNT         PIC 9(4) COMP VALUE ZERO.                
009500     05  WS-RUN-LINE-COUNT       PIC 9(4) COMP VALUE ZERO.                
009600     05  WS-SMP-IDX              PIC 9(4) COMP VALUE ZERO.                
009700     05  WS-I5-INDEX             PIC 9(4) COMP VALUE ZERO.                
009800     05  WS-I15-INDEX            PIC 9(4) COMP VALUE ZERO.                
009900     05  FILLER                  PIC X(20).                               
010000*                                                                         
010100*---------------------------------------------------------------*         
010200* CURRENT RUN HEADER - ECHOED FIELDS FROM LINES 2-7 OF THE RUN  *         
010300* FILE.  WS-HDR-DATE-PARTS GIVES THE LAB PRINTOUT A COMPONENT   *         
010400* VIEW OF THE RUN DATE WITHOUT A SEPARATE DATE ROUTINE.         *         
010500*---------------------------------------------------------------*         
010600 01  WS-CURRENT-HEADER.                                                   
010700     05  WS-HDR-DATE             PIC X(10).                               
010800     05  WS-HDR-TIME             PIC X(08).                               
010900     05  WS-HDR-SDI-TEXT         PIC X(09).                               
011000     05  WS-HDR-SDI              PIC S9(3)V999                            
011100                                  SIGN LEADING SEPARATE.                  
011200     05  WS-HDR-TI-TEXT          PIC X(09).                               
011300     05  WS-HDR-TI               PIC S9(5)V999                            
011400                                  SIGN LEADING SEPARATE.                  
011500     05  WS-HDR-TF-TEXT          PIC X(09).                               
011600     05  WS-HDR-TF               PIC S9(5)V999                            
011700                                  SIGN LEADING SEPARATE.                  
011800     05  WS-HDR-STATUS           PIC X(10).                               
011900     05  FILLER                  PIC X(10).                               
012000*                                                                         
012100 01  WS-HDR-DATE-PARTS REDEFINES WS-CURRENT-HEADER.                       
012200     05  WS-HDR-YEAR              PIC X(04).                              
012300     05  FILLER                   PIC X(01).                              
012400     05  WS-HDR-MONTH             PIC X(02).                              
012500     05  FILLER                   PIC X(01).                              
012600     05  WS-HDR-DAY               PIC X(02).                              
012700     05  FILLER                   PIC X(82).                              
012800*                                                                         
012900*---------------------------------------------------------------*         
013000* SAMPLE TABLE - ONE ENTRY PER DATA LINE OF THE RUN FILE.       *         
013100*---------------------------------------------------------------*         
013200 01  WS-SAMPLE-TABLE.                                                     
013300     05  WS-SAMPLE-ENTRY OCCURS 2000 TIMES.                               
013400         10  SMP-TIME             PIC S9(5)V999                           
013500                                   SIGN LEADING SEPARATE.                 
013600         10  SMP-PRESS            PIC S9(3)V999                           
013700                                   SIGN LEADING SEPARATE.                 
013800         10  SMP-VOLUME           PIC S9(5)V999                           
013900                                   SIGN LEADING SEPARATE.                 
014000         10  SMP-TEMP             PIC S9(3)V999                           
014100                                   SIGN LEADING SEPARATE.                 
014200         10  FILLER               PIC X(04).                              
014300*                                                                         
014400*---------------------------------------------------------------*         
014500* CALCULATION WORK AREA FOR THE RUN BEING REDUCED               *         
014600*---------------------------------------------------------------*         
014700 01  WS-CALC-RESULTS.                                                     
014800     05  CALC-TI                 PIC S9(5)V999                            
014900                                  SIGN LEADING SEPARATE.                  
015000     05  CALC-TF5                PIC S9(5)V999                            
015100                                  SIGN LEADING SEPARATE.                  
015200     05  CALC-TF15               PIC S9(5)V999                            
015300                                  SIGN LEADING SEPARATE.                  
015400     05  CALC-SDI5               PIC S9(3)V99                             
015500                                  SIGN LEADING SEPARATE.                  
015600     05  CALC-SDI15              PIC S9(3)V99                             
015700                                  SIGN LEADING SEPARATE.                  
015800     05  CALC-MFI                PIC S9(5)V999                            
015900                                  SIGN LEADING SEPARATE.                  
016000     05  CALC-AVGTEMP            PIC S9(3)V999                            
016100                                  SIGN LEADING SEPARATE.                  
016200     05  CALC-V5                 PIC S9(5)V999                            
016300                                  SIGN LEADING SEPARATE.                  
016400     05  CALC-V15                PIC S9(5)V999                            
016500                                  SIGN LEADING SEPARATE.                  
016600     05  CALC-TEMP-SUM           PIC S9(9)V999                            
016700                                  SIGN LEADING SEPARATE.                  
016800     05  FILLER                  PIC X(08).                               
016900*                                                                         
017000*---------------------------------------------------------------*         
017100* NEAREST-VALUE SEARCH WORK AREA (LAB PROCEDURE LP-104 R1)      *         
017200*---------------------------------------------------------------*         
017300 01  WS-SEARCH-WORK.                                                      
017400     05  WS-SEARCH-TARGET        PIC S9(7)V999                            
017500                                  SIGN LEADING SEPARATE.                  
017600     05  WS-SEARCH-BEST-DIFF     PIC S9(7)V999                            
017700                                  SIGN LEADING SEPARATE.                  
017800     05  WS-SEARCH-THIS-DIFF     PIC S9(7)V999                            
017900                                  SIGN LEADING SEPARATE.                  
018000     05  WS-SEARCH-BEST-INDEX    PIC 9(4) COMP.                           
018100     05  WS-SEARCH-BEST-TIME     PIC S9(5)V999                            
018200                                  SIGN LEADING SEPARATE.                  
018300     05  WS-SEARCH-BEST-VOLUME   PIC S9(5)V999                            
018400                                  SIGN LEADING SEPARATE.                  
018500     05  FILLER                  PIC X(08).                               
018600*                                                                         
018700*---------------------------------------------------------------*         
018800* MFI REGRESSION ACCUMULATORS (LAB PROCEDURE LP-104 R8)         *         
018900*---------------------------------------------------------------*         
019000 01  WS-REGRESSION-SUMS.                                                  
019100     05  WS-SUM-X                PIC S9(7)V9(6) COMP.                     
019200     05  WS-SUM-Y                PIC S9(9)V9(6) COMP.                     
019300     05  WS-SUM-XY               PIC S9(11)V9(6) COMP.                    
019400     05  WS-SUM-X2               PIC S9(9)V9(6) COMP.                     
019500     05  WS-REG-X                PIC S9(5)V9(6) COMP.                     
019600     05  WS-REG-Y                PIC S9(7)V9(6) COMP.                     
019700     05  WS-REG-N                PIC 9(4) COMP.                           
019800     05  WS-REG-NUMERATOR        PIC S9(13)V9(6) COMP.                    
019900     05  WS-REG-DENOMINATOR      PIC S9(13)V9(6) COMP.                    
020000     05  FILLER                  PIC X(08).                               
020100*                                                                         
020200*---------------------------------------------------------------*         
020300* LINE-SPLIT AND DIGIT-SCAN NUMVAL WORK AREA (WR-0452)          *         
020400*---------------------------------------------------------------*         
020500 01  WS-LABEL-TEXT               PIC X(20).                               
020600 01  WS-VALUE-TEXT               PIC X(40).                               
020700 01  WS-SPLIT-F1                 PIC X(15).                               
020800 01  WS-SPLIT-F2                 PIC X(15).                               
020900 01  WS-SPLIT-F3                 PIC X(15).                               
021000 01  WS-SPLIT-F4                 PIC X(15).                               
021100*                                                                         
021200 01  WS-NUMVAL-TEXT               PIC X(15) VALUE SPACES.                 
021300 01  WS-NUMVAL-CHARS REDEFINES WS-NUMVAL-TEXT.                            
021400     05  WS-NUMVAL-CHAR OCCURS 15 TIMES     PIC X(01).                    
021500*                                                                         
021600 01  WS-NUMVAL-WORK.                                                      
021700     05  WS-NUMVAL-RESULT        PIC S9(7)V9(6) COMP.                     
021800     05  WS-NUMVAL-SIGN          PIC X(01) VALUE "+".                     
021900     05  WS-NUMVAL-DEC-COUNT     PIC 9(2) COMP VALUE ZERO.                
022000     05  WS-NUMVAL-SEEN-DOT-SW   PIC X(01) VALUE "N".                     
022100         88  WS-NUMVAL-SEEN-DOT           VALUE "Y".                      
022200     05  WS-NUMVAL-VALID-SW      PIC X(01) VALUE "Y".                     
022300         88  WS-NUMVAL-VALID              VALUE "Y".                      
022400         88  WS-NUMVAL-INVALID            VALUE "N".                      
022500     05  WS-NUMVAL-CHAR-SUB      PIC 9(2) COMP VALUE ZERO.                
022600     05  WS-NUMVAL-DIGIT-VALUE   PIC 9(1) VALUE ZERO.                     
022700     05  FILLER                  PIC X(10).                               
022800*                                                                         
022900*---------------------------------------------------------------*         
023000* PRINT LINE WORK AREA - WS-PRINT-DETAIL OVERLAYS THE SAME 133  *         
023100* BYTES WITH THE LABEL/VALUE COLUMNS USED BY THE METRIC LINES.  *         
023200* THE HEADER ECHO LINE IS BUILT STRAIGHT INTO WS-PRT-TEXT.      *         
023300*---------------------------------------------------------------*         
023400 01  WS-PRINT-LINE.                                                       
023500     05  WS-PRT-CARRIAGE-CTL     PIC X(01) VALUE SPACE.                   
023600     05  WS-PRT-TEXT             PIC X(132).                              
023700*                                                                         
023800 01  WS-PRINT-DETAIL REDEFINES WS-PRINT-LINE.                             
023900     05  FILLER                  PIC X(01).                               
024000     05  WS-PRT-LABEL            PIC X(09).                               
024100     05  WS-PRT-COLON            PIC X(03) VALUE " : ".                   
024200     05  WS-PRT-VALUE            PIC X(12).                               
024300     05  FILLER                  PIC X(108).                              
024400*                                                                         
024500 01  WS-RPT-EDIT.                                                         
024600     05  WS-RPT-E-SDI             PIC -ZZ9.999.                           
024700     05  WS-RPT-E-TI-HDR          PIC -(5)9.999.                          
024800     05  WS-RPT-E-TF-HDR          PIC -(5)9.999.                          
024900     05  WS-RPT-E-TI              PIC -(5)9.999.                          
025000     05  WS-RPT-E-TF5             PIC -(5)9.999.                          
025100     05  WS-RPT-E-TF15            PIC -(5)9.999.                          
025200     05  WS-RPT-E-SDI5            PIC -ZZ9.99.                            
025300     05  WS-RPT-E-SDI15           PIC -ZZ9.99.                            
025400     05  WS-RPT-E-MFI             PIC -(5)9.999.                          
025500     05  WS-RPT-E-AVGTEMP         PIC -ZZ9.999.                           
025600     05  FILLER                   PIC X(10).                              
025700*                                                                         
025800*****************************************************************         
025900*                    PROCEDURE DIVISION                         *         
026000*****************************************************************         
026100 PROCEDURE DIVISION.                                                      
026200*                                                                         
026300 000-MAIN-CONTROL.                                                        
026400     PERFORM 100-INITIALIZE THRU 100-EXIT                                 
026500     PERFORM 300-MF-CALC THRU 300-EXIT                                    
026600     IF WS-RUN-ERROR                                                      
026700         DISPLAY "Error processing file RUNFILE"                          
026800     ELSE                                                                 
026900         PERFORM 600-PRINT-REPORT THRU 600-EXIT                           
027000     END-IF                                                               
027100     CLOSE PRT-FILE                                                       
027200     STOP RUN.                                                            
027300*                                                                         
027400 100-INITIALIZE.                                                          
027500     MOVE ZERO  TO WS-SAMPLE-COUNT                                        
027600     MOVE ZERO  TO WS-RUN-LINE-COUNT                                      
027700     MOVE "N"   TO WS-RUN-ERROR-SW                                        
027800     OPEN INPUT RUN-FILE                                                  
027900     IF WS-RUN-FS NOT = "00"                                              
028000         DISPLAY "MFRPT - CANNOT OPEN RUN FILE, STATUS "                  
028100                 WS-RUN-FS                                                
028200         STOP RUN                                                         
028300     END-IF                                                               
028400     OPEN OUTPUT PRT-FILE                                                 
028500     IF WS-PRT-FS NOT = "00"                                              
028600         DISPLAY "MFRPT - CANNOT OPEN PRINT FILE, STATUS "                
028700                 WS-PRT-FS                                                
028800         STOP RUN                                                         
028900     END-IF.                                                              
029000 100-EXIT.                                                                
029100     EXIT.                                                                
029200*                                                                         
029300*---------------------------------------------------------------*         
029400* MF-CALC - LOAD THE HEADER AND SAMPLES FROM RUN-FILE, THEN     *         
029500* COMPUTE THE SEVEN METRICS.  SETS WS-RUN-ERROR-SW ON ANY       *         
029600* UNREADABLE FILE, BAD NUMERIC FIELD OR SHORT SAMPLE SET.       *         
029700*---------------------------------------------------------------*         
029800 300-MF-CALC.                                                             
029900     PERFORM 310-READ-RUN-FILE THRU 310-EXIT                              
030000         UNTIL WS-EOF-RUN OR WS-RUN-ERROR                                 
030100     CLOSE RUN-FILE                                                       
030200     IF WS-RUN-ERROR                                                      
030300         GO TO 300-EXIT                                                   
030400     END-IF                                                               
030500     IF WS-SAMPLE-COUNT < 2                                               
030600         MOVE "Y" TO WS-RUN-ERROR-SW                                      
030700         GO TO 300-EXIT                                                   
030800     END-IF                                                               
030900     PERFORM 400-COMPUTE-TI    THRU 400-EXIT                              
031000     PERFORM 410-COMPUTE-TF5   THRU 410-EXIT                              
031100     PERFORM 420-COMPUTE-TF15  THRU 420-EXIT                              
031200     PERFORM 430-COMPUTE-SDI   THRU 430-EXIT                              
031300     PERFORM 440-COMPUTE-AVGTEMP THRU 440-EXIT                            
031400     PERFORM 450-COMPUTE-MFI   THRU 450-EXIT.                             
031500 300-EXIT.                                                                
031600     EXIT.                                                                
031700*                                                                         
031800 310-READ-RUN-FILE.                                                       
031900     READ RUN-FILE                                                        
032000         AT END                                                           
032100             SET WS-EOF-RUN TO TRUE                                       
032200         NOT AT END                                                       
032300             ADD 1 TO WS-RUN-LINE-COUNT                                   
032400             EVALUATE TRUE                                                
032500                 WHEN WS-RUN-LINE-COUNT = 1                               
032600                     CONTINUE                                             
032700                 WHEN WS-RUN-LINE-COUNT = 8                               
032800                     CONTINUE                                             
032900                 WHEN WS-RUN-LINE-COUNT < 8                               
033000                     PERFORM 320-PARSE-HEADER-LINE THRU 320-EXIT          
033100                 WHEN OTHER                                               
033200                     PERFORM 330-PARSE-SAMPLE-LINE THRU 330-EXIT          
033300             END-EVALUATE                                                 
033400     END-READ.                                                            
033500 310-EXIT.                                                                
033600     EXIT.                                                                
033700*                                                                         
033800 320-PARSE-HEADER-LINE.                                                   
033900     MOVE SPACES TO WS-LABEL-TEXT                                         
034000     MOVE SPACES TO WS-VALUE-TEXT                                         
034100     UNSTRING RUN-LINE-TEXT DELIMITED BY ","                              
034200         INTO WS-LABEL-TEXT WS-VALUE-TEXT                                 
034300     EVALUATE WS-RUN-LINE-COUNT                                           
034400         WHEN 2                                                           
034500             MOVE WS-VALUE-TEXT(1:10) TO WS-HDR-DATE                      
034600         WHEN 3                                                           
034700             MOVE WS-VALUE-TEXT(1:8)  TO WS-HDR-TIME                      
034800         WHEN 4                                                           
034900             MOVE WS-VALUE-TEXT(1:9)  TO WS-HDR-SDI-TEXT                  
035000             MOVE WS-HDR-SDI-TEXT TO WS-NUMVAL-TEXT                       
035100             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
035200             MOVE WS-NUMVAL-RESULT TO WS-HDR-SDI                          
035300             IF WS-NUMVAL-INVALID                                         
035400                 MOVE "Y" TO WS-RUN-ERROR-SW                              
035500             END-IF                                                       
035600         WHEN 5                                                           
035700             MOVE WS-VALUE-TEXT(1:9)  TO WS-HDR-TI-TEXT                   
035800             MOVE WS-HDR-TI-TEXT TO WS-NUMVAL-TEXT                        
035900             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
036000             MOVE WS-NUMVAL-RESULT TO WS-HDR-TI                           
036100             IF WS-NUMVAL-INVALID                                         
036200                 MOVE "Y" TO WS-RUN-ERROR-SW                              
036300             END-IF                                                       
036400         WHEN 6                                                           
036500             MOVE WS-VALUE-TEXT(1:9)  TO WS-HDR-TF-TEXT                   
036600             MOVE WS-HDR-TF-TEXT TO WS-NUMVAL-TEXT                        
036700             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
036800             MOVE WS-NUMVAL-RESULT TO WS-HDR-TF                           
036900             IF WS-NUMVAL-INVALID                                         
037000                 MOVE "Y" TO WS-RUN-ERROR-SW                              
037100             END-IF                                                       
037200         WHEN 7                                                           
037300             MOVE WS-VALUE-TEXT(1:10) TO WS-HDR-STATUS                    
037400     END-EVALUATE.                                                        
037500 320-EXIT.                                                                
037600     EXIT.                                                                
037700*                                                                         
037800 330-PARSE-SAMPLE-LINE.                                                   
037900     IF WS-SAMPLE-COUNT >= 2000                                           
038000         GO TO 330-EXIT                                                   
038100     END-IF                                                               
038200     MOVE SPACES TO WS-SPLIT-F1 WS-SPLIT-F2 WS-SPLIT-F3                   
038300     MOVE SPACES TO WS-SPLIT-F4                                           
038400     UNSTRING RUN-LINE-TEXT DELIMITED BY ","                              
038500         INTO WS-SPLIT-F1 WS-SPLIT-F2 WS-SPLIT-F3 WS-SPLIT-F4             
038600     ADD 1 TO WS-SAMPLE-COUNT                                             
038700     MOVE WS-SPLIT-F1 TO WS-NUMVAL-TEXT                                   
038800             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
038900     MOVE WS-NUMVAL-RESULT TO SMP-TIME(WS-SAMPLE-COUNT)                   
039000     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF              
039100     MOVE WS-SPLIT-F2 TO WS-NUMVAL-TEXT                                   
039200             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
039300     MOVE WS-NUMVAL-RESULT TO SMP-PRESS(WS-SAMPLE-COUNT)                  
039400     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF              
039500     MOVE WS-SPLIT-F3 TO WS-NUMVAL-TEXT                                   
039600             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
039700     MOVE WS-NUMVAL-RESULT TO SMP-VOLUME(WS-SAMPLE-COUNT)                 
039800     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF              
039900     MOVE WS-SPLIT-F4 TO WS-NUMVAL-TEXT                                   
040000             PERFORM 340-MANUAL-NUMVAL THRU 340-EXIT                      
040100     MOVE WS-NUMVAL-RESULT TO SMP-TEMP(WS-SAMPLE-COUNT)                   
040200     IF WS-NUMVAL-INVALID MOVE "Y" TO WS-RUN-ERROR-SW END-IF.             
040300 330-EXIT.                                                                
040400     EXIT.                                                                
040500*                                                                         
040600*---------------------------------------------------------------*         
040700* MANUAL-NUMVAL - CONVERTS WS-NUMVAL-TEXT (A DISPLAY TEXT       *         
040800* NUMBER WITH AN OPTIONAL LEADING SIGN AND UP TO 3 DECIMAL      *         
040900* PLACES) INTO WS-NUMVAL-RESULT.  NO INTRINSIC FUNCTION IS      *         
041000* USED - EACH CHARACTER IS CLASS-TESTED AGAINST WS-DIGIT-CLASS  *         
041100* AND ACCUMULATED BY HAND, PER WR-0452.  SETS                   *         
041200* WS-NUMVAL-INVALID WHEN A CHARACTER OTHER THAN A DIGIT, SIGN,  *         
041300* DECIMAL POINT OR TRAILING SPACE IS FOUND.                     *         
041400*---------------------------------------------------------------*         
041500 340-MANUAL-NUMVAL.                                                       
041600     MOVE ZERO TO WS-NUMVAL-RESULT                                        
041700     MOVE ZERO TO WS-NUMVAL-DEC-COUNT                                     
041800     MOVE "+"  TO WS-NUMVAL-SIGN                                          
041900     MOVE "N"  TO WS-NUMVAL-SEEN-DOT-SW                                   
042000     MOVE "Y"  TO WS-NUMVAL-VALID-SW                                      
042100     MOVE 1    TO WS-NUMVAL-CHAR-SUB                                      
042200     IF WS-NUMVAL-CHAR(1) = "-"                                           
042300         MOVE "-" TO WS-NUMVAL-SIGN                                       
042400         MOVE 2   TO WS-NUMVAL-CHAR-SUB                                   
042500     ELSE                                                                 
042600         IF WS-NUMVAL-CHAR(1) = "+"                                       
042700             MOVE 2 TO WS-NUMVAL-CHAR-SUB                                 
042800         END-IF                                                           
042900     END-IF                                                               
043000     PERFORM 341-SCAN-ONE-CHAR THRU 341-EXIT                              
043100         VARYING WS-NUMVAL-CHAR-SUB FROM WS-NUMVAL-CHAR-SUB BY 1          
043200         UNTIL WS-NUMVAL-CHAR-SUB > 15                                    
043300     IF WS-NUMVAL-DEC-COUNT = 1                                           
043400         COMPUTE WS-NUMVAL-RESULT ROUNDED =                               
043500                 WS-NUMVAL-RESULT / 10                                    
043600     END-IF                                                               
043700     IF WS-NUMVAL-DEC-COUNT = 2                                           
043800         COMPUTE WS-NUMVAL-RESULT ROUNDED =                               
043900                 WS-NUMVAL-RESULT / 100                                   
044000     END-IF                                                               
044100     IF WS-NUMVAL-DEC-COUNT = 3                                           
044200         COMPUTE WS-NUMVAL-RESULT ROUNDED =                               
044300                 WS-NUMVAL-RESULT / 1000                                  
044400     END-IF                                                               
044500     IF WS-NUMVAL-SIGN = "-"                                              
044600         COMPUTE WS-NUMVAL-RESULT = WS-NUMVAL-RESULT * -1                 
044700     END-IF.                                                              
044800 340-EXIT.                                                                
044900     EXIT.                                                                
045000*                                                                         
045100 341-SCAN-ONE-CHAR.                                                       
045200     IF WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB) = SPACE                        
045300         GO TO 341-EXIT                                                   
045400     END-IF                                                               
045500     IF WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB) = "."                          
045600         IF WS-NUMVAL-SEEN-DOT                                            
045700             MOVE "N" TO WS-NUMVAL-VALID-SW                               
045800         ELSE                                                             
045900             SET WS-NUMVAL-SEEN-DOT TO TRUE                               
046000         END-IF                                                           
046100         GO TO 341-EXIT                                                   
046200     END-IF                                                               
046300     IF WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB) IS WS-DIGIT-CLASS              
046400         MOVE WS-NUMVAL-CHAR(WS-NUMVAL-CHAR-SUB)                          
046500             TO WS-NUMVAL-DIGIT-VALUE                                     
046600         COMPUTE WS-NUMVAL-RESULT =                                       
046700                 (WS-NUMVAL-RESULT * 10) + WS-NUMVAL-DIGIT-VALUE          
046800         IF WS-NUMVAL-SEEN-DOT                                            
046900             ADD 1 TO WS-NUMVAL-DEC-COUNT                                 
047000         END-IF                                                           
047100     ELSE                                                                 
047200         MOVE "N" TO WS-NUMVAL-VALID-SW                                   
047300     END-IF.                                                              
047400 341-EXIT.                                                                
047500     EXIT.                                                                
047600*                                                                         
047700*---------------------------------------------------------------*         
047800* R2 - TI: ELAPSED TIME AT WHICH CUMULATIVE VOLUME IS CLOSEST   *         
047900* TO 500 ML.                                                     *        
048000*---------------------------------------------------------------*         
048100 400-COMPUTE-TI.                                                          
048200     MOVE 500 TO WS-SEARCH-TARGET                                         
048300     PERFORM 460-SEARCH-BY-VOLUME THRU 460-EXIT                           
048400     MOVE WS-SEARCH-BEST-TIME TO CALC-TI.                                 
048500 400-EXIT.                                                                
048600     EXIT.                                                                
048700*                                                                         
048800*---------------------------------------------------------------*         
048900* R3 - TF5: TIME TO FILTER A FURTHER 500 ML STARTING AT THE     *         
049000* 5-MINUTE (300 SECOND) MARK.                                    *        
049100*---------------------------------------------------------------*         
049200 410-COMPUTE-TF5.                                                         
049300     MOVE 300 TO WS-SEARCH-TARGET                                         
049400     PERFORM 465-SEARCH-BY-TIME THRU 465-EXIT                             
049500     MOVE WS-SEARCH-BEST-VOLUME TO CALC-V5                                
049600     MOVE WS-SEARCH-BEST-INDEX  TO WS-I5-INDEX                            
049700     COMPUTE WS-SEARCH-TARGET = CALC-V5 + 500                             
049800     PERFORM 460-SEARCH-BY-VOLUME THRU 460-EXIT                           
049900     COMPUTE CALC-TF5 = WS-SEARCH-BEST-TIME - 300.                        
050000 410-EXIT.                                                                
050100     EXIT.                                                                
050200*                                                                         
050300*---------------------------------------------------------------*         
050400* R4 - TF15: SAME AS TF5, TAKEN FROM THE 15-MINUTE (900 SECOND) *         
050500* MARK.                                                          *        
050600*---------------------------------------------------------------*         
050700 420-COMPUTE-TF15.                                                        
050800     MOVE 900 TO WS-SEARCH-TARGET                                         
050900     PERFORM 465-SEARCH-BY-TIME THRU 465-EXIT                             
051000     MOVE WS-SEARCH-BEST-VOLUME TO CALC-V15                               
051100     MOVE WS-SEARCH-BEST-INDEX  TO WS-I15-INDEX                           
051200     COMPUTE WS-SEARCH-TARGET = CALC-V15 + 500                            
051300     PERFORM 460-SEARCH-BY-VOLUME THRU 460-EXIT                           
051400     COMPUTE CALC-TF15 = WS-SEARCH-BEST-TIME - 900.                       
051500 420-EXIT.                                                                
051600     EXIT.                                                                
051700*                                                                         
051800*---------------------------------------------------------------*         
051900* R5/R6 - SDI5 AND SDI15 SILT DENSITY INDEX.                    *         
052000*---------------------------------------------------------------*         
052100 430-COMPUTE-SDI.                                                         
052200     COMPUTE CALC-SDI5 ROUNDED =                                          
052300             (1 - (CALC-TI / CALC-TF5)) * 100 / 5                         
052400     COMPUTE CALC-SDI15 ROUNDED =                                         
052500             (1 - (CALC-TI / CALC-TF15)) * 100 / 15.                      
052600 430-EXIT.                                                                
052700     EXIT.                                                                
052800*                                                                         
052900*---------------------------------------------------------------*         
053000* R7 - AVERAGE TEMPERATURE OVER ALL SAMPLES IN THE RUN.         *         
053100*---------------------------------------------------------------*         
053200 440-COMPUTE-AVGTEMP.                                                     
053300     MOVE ZERO TO CALC-TEMP-SUM                                           
053400     PERFORM 441-SUM-ONE-TEMP THRU 441-EXIT                               
053500         VARYING WS-SMP-IDX FROM 1 BY 1                                   
053600         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT                               
053700     COMPUTE CALC-AVGTEMP ROUNDED =                                       
053800             CALC-TEMP-SUM / WS-SAMPLE-COUNT.                             
053900 440-EXIT.                                                                
054000     EXIT.                                                                
054100*                                                                         
054200 441-SUM-ONE-TEMP.                                                        
054300     ADD SMP-TEMP(WS-SMP-IDX) TO CALC-TEMP-SUM.                           
054400 441-EXIT.                                                                
054500     EXIT.                                                                
054600*                                                                         
054700*---------------------------------------------------------------*         
054800* R8 - MFI: SLOPE OF THE OLS REGRESSION OF Y (SEC/LITRE) ON X   *         
054900* (LITRES) OVER THE 5-15 MINUTE WINDOW.  ONLY THE SLOPE IS      *         
055000* REPORTED - THE INTERCEPT IS NOT CARRIED FORWARD.              *         
055100*---------------------------------------------------------------*         
055200 450-COMPUTE-MFI.                                                         
055300     MOVE ZERO TO WS-SUM-X WS-SUM-Y WS-SUM-XY WS-SUM-X2 WS-REG-N          
055400     PERFORM 451-ACCUM-ONE-ROW THRU 451-EXIT                              
055500         VARYING WS-SMP-IDX FROM WS-I5-INDEX BY 1                         
055600         UNTIL WS-SMP-IDX > WS-I15-INDEX                                  
055700     COMPUTE WS-REG-NUMERATOR =                                           
055800             (WS-REG-N * WS-SUM-XY) - (WS-SUM-X * WS-SUM-Y)               
055900     COMPUTE WS-REG-DENOMINATOR =                                         
056000             (WS-REG-N * WS-SUM-X2) - (WS-SUM-X * WS-SUM-X)               
056100     COMPUTE CALC-MFI ROUNDED =                                           
056200             WS-REG-NUMERATOR / WS-REG-DENOMINATOR.                       
056300 450-EXIT.                                                                
056400     EXIT.                                                                
056500*                                                                         
056600 451-ACCUM-ONE-ROW.                                                       
056700     ADD 1 TO WS-REG-N                                                    
056800     COMPUTE WS-REG-X = SMP-VOLUME(WS-SMP-IDX) / 1000                     
056900     COMPUTE WS-REG-Y = SMP-TIME(WS-SMP-IDX) / WS-REG-X                   
057000     ADD WS-REG-X TO WS-SUM-X                                             
057100     ADD WS-REG-Y TO WS-SUM-Y                                             
057200     COMPUTE WS-SUM-XY = WS-SUM-XY + (WS-REG-X * WS-REG-Y)                
057300     COMPUTE WS-SUM-X2 = WS-SUM-X2 + (WS-REG-X * WS-REG-X).               
057400 451-EXIT.                                                                
057500     EXIT.                                                                
057600*                                                                         
057700*---------------------------------------------------------------*         
057800* R1 - NEAREST-VALUE SEARCH ON CUMULATIVE VOLUME.  FIRST ROW    *         
057900* ACHIEVING THE SMALLEST DISTANCE WINS (STRICT LESS-THAN).      *         
058000*---------------------------------------------------------------*         
058100 460-SEARCH-BY-VOLUME.                                                    
058200     MOVE 1 TO WS-SEARCH-BEST-INDEX                                       
058300     COMPUTE WS-SEARCH-BEST-DIFF =                                        
058400             SMP-VOLUME(1) - WS-SEARCH-TARGET                             
058500     IF WS-SEARCH-BEST-DIFF < 0                                           
058600         COMPUTE WS-SEARCH-BEST-DIFF = WS-SEARCH-BEST-DIFF * -1           
058700     END-IF                                                               
058800     PERFORM 461-SCAN-VOLUME-ROW THRU 461-EXIT                            
058900         VARYING WS-SMP-IDX FROM 2 BY 1                                   
059000         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT                               
059100     MOVE SMP-TIME(WS-SEARCH-BEST-INDEX)   TO WS-SEARCH-BEST-TIME         
059200     MOVE SMP-VOLUME(WS-SEARCH-BEST-INDEX)                                
059300         TO WS-SEARCH-BEST-VOLUME.                                        
059400 460-EXIT.                                                                
059500     EXIT.                                                                
059600*                                                                         
059700 461-SCAN-VOLUME-ROW.                                                     
059800     COMPUTE WS-SEARCH-THIS-DIFF =                                        
059900             SMP-VOLUME(WS-SMP-IDX) - WS-SEARCH-TARGET                    
060000     IF WS-SEARCH-THIS-DIFF < 0                                           
060100         COMPUTE WS-SEARCH-THIS-DIFF = WS-SEARCH-THIS-DIFF * -1           
060200     END-IF                                                               
060300     IF WS-SEARCH-THIS-DIFF < WS-SEARCH-BEST-DIFF                         
060400         MOVE WS-SEARCH-THIS-DIFF TO WS-SEARCH-BEST-DIFF                  
060500         MOVE WS-SMP-IDX          TO WS-SEARCH-BEST-INDEX                 
060600     END-IF.                                                              
060700 461-EXIT.                                                                
060800     EXIT.                                                                
060900*                                                                         
061000*---------------------------------------------------------------*         
061100* R1 - NEAREST-VALUE SEARCH ON ELAPSED TIME.                    *         
061200*---------------------------------------------------------------*         
061300 465-SEARCH-BY-TIME.                                                      
061400     MOVE 1 TO WS-SEARCH-BEST-INDEX                                       
061500     COMPUTE WS-SEARCH-BEST-DIFF =                                        
061600             SMP-TIME(1) - WS-SEARCH-TARGET                               
061700     IF WS-SEARCH-BEST-DIFF < 0                                           
061800         COMPUTE WS-SEARCH-BEST-DIFF = WS-SEARCH-BEST-DIFF * -1           
061900     END-IF                                                               
062000     PERFORM 466-SCAN-TIME-ROW THRU 466-EXIT                              
062100         VARYING WS-SMP-IDX FROM 2 BY 1                                   
062200         UNTIL WS-SMP-IDX > WS-SAMPLE-COUNT                               
062300     MOVE SMP-TIME(WS-SEARCH-BEST-INDEX)   TO WS-SEARCH-BEST-TIME         
062400     MOVE SMP-VOLUME(WS-SEARCH-BEST-INDEX)                                
062500         TO WS-SEARCH-BEST-VOLUME.                                        
062600 465-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900 466-SCAN-TIME-ROW.                                                       
063000     COMPUTE WS-SEARCH-THIS-DIFF =                                        
063100             SMP-TIME(WS-SMP-IDX) - WS-SEARCH-TARGET                      
063200     IF WS-SEARCH-THIS-DIFF < 0                                           
063300         COMPUTE WS-SEARCH-THIS-DIFF = WS-SEARCH-THIS-DIFF * -1           
063400     END-IF                                                               
063500     IF WS-SEARCH-THIS-DIFF < WS-SEARCH-BEST-DIFF                         
063600         MOVE WS-SEARCH-THIS-DIFF TO WS-SEARCH-BEST-DIFF                  
063700         MOVE WS-SMP-IDX          TO WS-SEARCH-BEST-INDEX                 
063800     END-IF.                                                              
063900 466-EXIT.                                                                
064000     EXIT.                                                                
064100*                                                                         
064200*---------------------------------------------------------------*         
064300* PRINT-REPORT - WRITE THE HEADER ECHO LINE, THEN THE SEVEN     *         
064400* LABELLED METRIC LINES, PER LAB PROCEDURE LP-104.              *         
064500*---------------------------------------------------------------*         
064600 600-PRINT-REPORT.                                                        
064700     PERFORM 610-PRINT-HEADER-LINE THRU 610-EXIT                          
064800     PERFORM 620-PRINT-TI          THRU 620-EXIT                          
064900     PERFORM 621-PRINT-TF5         THRU 621-EXIT                          
065000     PERFORM 622-PRINT-TF15        THRU 622-EXIT                          
065100     PERFORM 623-PRINT-SDI5        THRU 623-EXIT                          
065200     PERFORM 624-PRINT-SDI15       THRU 624-EXIT                          
065300     PERFORM 625-PRINT-MFI         THRU 625-EXIT                          
065400     PERFORM 626-PRINT-AVGTEMP     THRU 626-EXIT.                         
065500 600-EXIT.                                                                
065600     EXIT.                                                                
065700*                                                                         
065800 610-PRINT-HEADER-LINE.                                                   
065900     MOVE WS-HDR-SDI TO WS-RPT-E-SDI                                      
066000     MOVE WS-HDR-TI  TO WS-RPT-E-TI-HDR                                   
066100     MOVE WS-HDR-TF  TO WS-RPT-E-TF-HDR                                   
066200     MOVE SPACES TO WS-PRINT-LINE                                         
066300     STRING "Membrane Fouling [date:" DELIMITED BY SIZE                   
066400            WS-HDR-DATE               DELIMITED BY SIZE                   
066500            ", time:"                 DELIMITED BY SIZE                   
066600            WS-HDR-TIME               DELIMITED BY SIZE                   
066700            ", sdi:"                  DELIMITED BY SIZE                   
066800            WS-RPT-E-SDI              DELIMITED BY SIZE                   
066900            ", ti:"                   DELIMITED BY SIZE                   
067000            WS-RPT-E-TI-HDR           DELIMITED BY SIZE                   
067100            ", tf:"                   DELIMITED BY SIZE                   
067200            WS-RPT-E-TF-HDR           DELIMITED BY SIZE                   
067300            ", status:"               DELIMITED BY SIZE                   
067400            WS-HDR-STATUS             DELIMITED BY SPACE                  
067500            "]"                       DELIMITED BY SIZE                   
067600       INTO WS-PRT-TEXT                                                   
067700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
067800         AFTER ADVANCING C01.                                             
067900 610-EXIT.                                                                
068000     EXIT.                                                                
068100*                                                                         
068200 620-PRINT-TI.                                                            
068300     MOVE CALC-TI TO WS-RPT-E-TI                                          
068400     MOVE SPACES  TO WS-PRINT-LINE                                        
068500     MOVE "ti"    TO WS-PRT-LABEL                                         
068600     MOVE WS-RPT-E-TI TO WS-PRT-VALUE                                     
068700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
068800         AFTER ADVANCING 1 LINE.                                          
068900 620-EXIT.                                                                
069000     EXIT.                                                                
069100*                                                                         
069200 621-PRINT-TF5.                                                           
069300     MOVE CALC-TF5 TO WS-RPT-E-TF5                                        
069400     MOVE SPACES   TO WS-PRINT-LINE                                       
069500     MOVE "tf5"    TO WS-PRT-LABEL                                        
069600     MOVE WS-RPT-E-TF5 TO WS-PRT-VALUE                                    
069700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
069800         AFTER ADVANCING 1 LINE.                                          
069900 621-EXIT.                                                                
070000     EXIT.                                                                
070100*                                                                         
070200 622-PRINT-TF15.                                                          
070300     MOVE CALC-TF15 TO WS-RPT-E-TF15                                      
070400     MOVE SPACES    TO WS-PRINT-LINE                                      
070500     MOVE "tf15"    TO WS-PRT-LABEL                                       
070600     MOVE WS-RPT-E-TF15 TO WS-PRT-VALUE                                   
070700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
070800         AFTER ADVANCING 1 LINE.                                          
070900 622-EXIT.                                                                
071000     EXIT.                                                                
071100*                                                                         
071200 623-PRINT-SDI5.                                                          
071300     MOVE CALC-SDI5 TO WS-RPT-E-SDI5                                      
071400     MOVE SPACES    TO WS-PRINT-LINE                                      
071500     MOVE "sdi5"    TO WS-PRT-LABEL                                       
071600     MOVE WS-RPT-E-SDI5 TO WS-PRT-VALUE                                   
071700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
071800         AFTER ADVANCING 1 LINE.                                          
071900 623-EXIT.                                                                
072000     EXIT.                                                                
072100*                                                                         
072200 624-PRINT-SDI15.                                                         
072300     MOVE CALC-SDI15 TO WS-RPT-E-SDI15                                    
072400     MOVE SPACES     TO WS-PRINT-LINE                                     
072500     MOVE "sdi15"    TO WS-PRT-LABEL                                      
072600     MOVE WS-RPT-E-SDI15 TO WS-PRT-VALUE                                  
072700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
072800         AFTER ADVANCING 1 LINE.                                          
072900 624-EXIT.                                                                
073000     EXIT.                                                                
073100*                                                                         
073200 625-PRINT-MFI.                                                           
073300     MOVE CALC-MFI TO WS-RPT-E-MFI                                        
073400     MOVE SPACES   TO WS-PRINT-LINE                                       
073500     MOVE "mfi"    TO WS-PRT-LABEL                                        
073600     MOVE WS-RPT-E-MFI TO WS-PRT-VALUE                                    
073700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
073800         AFTER ADVANCING 1 LINE.                                          
073900 625-EXIT.                                                                
074000     EXIT.                                                                
074100*                                                                         
074200 626-PRINT-AVGTEMP.                                                       
074300     MOVE CALC-AVGTEMP TO WS-RPT-E-AVGTEMP                                
074400     MOVE SPACES       TO WS-PRINT-LINE                                   
074500     MOVE "avg temp"   TO WS-PRT-LABEL                                    
074600     MOVE WS-RPT-E-AVGTEMP TO WS-PRT-VALUE                                
074700     WRITE PRT-FILE-REC FROM WS-PRINT-LINE                                
074800         AFTER ADVANCING 1 LINE.                                          
074900 626-EXIT.                                                                
075000     EXIT.                                                                
075100*                                                                         
